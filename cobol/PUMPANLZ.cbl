000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PUMPANLZ.
000300 AUTHOR.        R J HALVORSEN.
000400 INSTALLATION.  EMIT SYSTEMS DIVISION - TEST ENGINEERING.
000500 DATE-WRITTEN.  05/14/87.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                      P U M P A N L Z                          *
001100*                      ===============                          *
001200*  END-OF-LINE QUALITY ANALYSIS OF HYDRAULIC PUMP TEST DATA.    *
001300*                                                                *
001400*  READS THE SINGLE-ELEMENT PUMP TEST FILE AND THE TANDEM-      *
001500*  ELEMENT PUMP TEST FILE PRODUCED BY THE TEST STAND DATA       *
001600*  LOGGERS, CLASSIFIES EACH FILE AS SINGLE OR TANDEM, COUNTS    *
001700*  UNITS TESTED, DEVELOPS AMPERAGE MIN/MAX UNDER NO-LOAD (0     *
001800*  BAR) AND FULL-LOAD (200 BAR) CONDITIONS, AND BUCKETS         *
001900*  VOLUMETRIC EFFICIENCY READINGS INTO THE THREE ACCEPTANCE     *
002000*  BANDS USED BY QUALITY ENGINEERING.  A SINGLE PRINTED         *
002100*  ANALYSIS REPORT IS PRODUCED SHOWING PER-FILE DETAIL AND      *
002200*  PLANT TOTALS.                                                *
002300*                                                               *
002400*  EACH SET'S DECLARED LABEL IS SUPPLIED BY AN OPERATOR         *
002500*  CONTROL CARD (CTLCARD), ONE CARD PER SET IN FILE ORDER,      *
002600*  SO A MISLABELED LOT GENUINELY FALLS THROUGH TO THE           *
002700*  DATA-DRIVEN CLASSIFIER BELOW.                                *
002800*                                                                *
002900*  A READING OF ZERO IN ANY AMPERAGE OR EFFICIENCY FIELD MEANS  *
003000*  "NOT MEASURED" AND IS EXCLUDED FROM THE STATISTICS, BUT THE  *
003100*  UNIT ITSELF IS STILL COUNTED.                                *
003200*****************************************************************
003300*
003400*****************************************************************
003500*  C H A N G E   L O G                                          *
003600*-----------------------------------------------------------------
003700*  DATE      BY   REQUEST    DESCRIPTION                          073080
003800*  --------  ---  ---------  --------------------------------     073080
003900*  05/14/87  RJH  CR-0147    ORIGINAL CODING - SINGLE PUMP FILE   073080
004000*                            ONLY, 0 BAR AND 200 BAR AMPERAGE.    073080
004100*  11/02/87  RJH  CR-0163    ADDED TANDEM PUMP FILE AND THE       073080
004200*                            LABEL-DRIVEN CLASSIFIER.             073080
004300*  03/19/88  CAC  CR-0201    ADDED DATA-DRIVEN CLASSIFIER         073080
004400*                            FALLBACK FOR MISLABELED LOTS.        073080
004500*  09/08/89  RJH  CR-0244    ADDED EFFICIENCY BAND DISTRIBUTION   073080
004600*                            SECTION TO THE REPORT.               073080
004700*  02/14/90  TLC  CR-0289    CORRECTED TANDEM AMPERAGE RULE -     073080
004800*                            BOTH ELEMENTS MUST READ POSITIVE     073080
004900*                            BEFORE FOLDING INTO MIN/MAX.         073080
005000*  07/01/91  RJH  PR-0033    ZERO-RECORD FILE NOW REPORTED AND    073080
005100*                            SKIPPED INSTEAD OF ABENDING.         073080
005200*  10/22/92  CAC  CR-0356    ADDED FILE STATUS CHECKING ON ALL    073080
005300*                            OPENS PER SHOP STANDARD SA-12.       073080
005400*  04/02/94  TLC  CR-0402    ADDED SERIAL NUMBER PRESENCE CHECK   073080
005500*                            ON LOAD PASS (BLANK SR NO WARNING).  073080
005600*  01/09/95  RJH  CR-0441    WIDENED EFFICIENCY FIELDS TO         073080
005700*                            9(3)V99 FOR NEW HIGH-FLOW PUMPS.     073080
005800*  06/18/96  MKO  PR-0098    RUN DATE NOW PULLED FROM SYSTEM      073080
005900*                            CLOCK INSTEAD OF OPERATOR ACCEPT.    073080
006000*  08/03/98  MKO  CR-0510    YEAR 2000 READINESS - RUN DATE       073080
006100*                            FIELDS REVIEWED, NO 2-DIGIT YEAR     073080
006200*                            IS STORED OR COMPARED, PRINT ONLY.   073080
006300*  02/26/99  MKO  CR-0519    Y2K SIGN-OFF - NO FURTHER CENTURY    073080
006400*                            DEPENDENCIES FOUND IN THIS PROGRAM.  073080
006500*  11/14/00  TLC  PR-0147    ADDED UPSI-0 RERUN SWITCH FOR THE    073080
006600*                            NIGHT SHIFT RERUN PROCEDURE.         073080
006700*  05/07/01  RJH  CR-0588    FINAL REVIEW FOR LAB QUALITY AUDIT.  073080
006800*                            NO LOGIC CHANGE.                     073080
006900*  08/14/01  MKO  CR-0601    REPLACED THE HARDCODED               073080
007000*                            SINGLEPUMP/TANDEMPUMP LABELS WITH AN 073080
007100*                            OPERATOR CONTROL CARD READ ONE PER   073080
007200*                            SET SO A MISLABELED LOT ACTUALLY     073080
007300*                            REACHES THE CR-0201 FALLBACK RULE.   073080
007400*                            ALSO DROPPED THE UNUSED RUN-DATE     073080
007500*                            ACCEPT LEFT OVER FROM AN ABANDONED   073080
007600*                            REPORT HEADER.                       073080
007700*****************************************************************
007800*
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER.   IBM-370.
008200 OBJECT-COMPUTER.   IBM-370.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM
008500     UPSI-0 ON STATUS IS WS-RERUN-FLAG-ON
008600            OFF STATUS IS WS-RERUN-FLAG-OFF
008700     CLASS WS-ALPHANUMERIC-CLASS IS "A" THRU "Z", "0" THRU "9".
008800*
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100*
009200     SELECT SINGLE-PUMP-FILE ASSIGN TO SINGFILE
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS WS-FS-SINGLE.
009500*
009600     SELECT TANDEM-PUMP-FILE ASSIGN TO TANDFILE
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS WS-FS-TANDEM.
009900*
010000     SELECT ANALYSIS-REPORT ASSIGN TO RPTFILE
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS WS-FS-RPT.
010300*
010400     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS WS-FS-CTL.
010700*
010800*****************************************************************
010900*                      D A T A   D I V I S I O N                *
011000*****************************************************************
011100 DATA DIVISION.
011200 FILE SECTION.
011300*
011400* RAW RECORD AREAS - MOVED INTO WS-PUMP-TEST-RECORD FOR
011500* ELEMENT-LEVEL PROCESSING SINCE BOTH FILES SHARE ONE LAYOUT.
011600*
011700 FD  SINGLE-PUMP-FILE
011800     RECORD CONTAINS 42 CHARACTERS
011900     RECORDING MODE IS F.
012000 01  SP-INPUT-RECORD             PIC X(42).
012100*
012200 FD  TANDEM-PUMP-FILE
012300     RECORD CONTAINS 42 CHARACTERS
012400     RECORDING MODE IS F.
012500 01  TP-INPUT-RECORD             PIC X(42).
012600*
012700 FD  ANALYSIS-REPORT
012800     RECORD CONTAINS 80 CHARACTERS
012900     RECORDING MODE IS F.
013000 01  RPT-PRINT-LINE               PIC X(80).
013100*
013200 FD  CONTROL-CARD-FILE
013300     RECORD CONTAINS 20 CHARACTERS
013400     RECORDING MODE IS F.
013500 01  CC-INPUT-RECORD             PIC X(20).
013600*
013700 WORKING-STORAGE SECTION.
013800*
013900*----------------------------------------------------------------*
014000*  FILE STATUS AND SWITCHES                                      *
014100*----------------------------------------------------------------*
014200  77  WS-FS-SINGLE                PIC X(02)  VALUE SPACES.
014300  77  WS-FS-TANDEM                PIC X(02)  VALUE SPACES.
014400  77  WS-FS-RPT                   PIC X(02)  VALUE SPACES.
014500  77  WS-FS-CTL                   PIC X(02)  VALUE SPACES.
014600*
014700  77  WS-EOF-SWITCH                PIC X(01)  VALUE "N".
014800      88  WS-END-OF-SET                      VALUE "Y".
014900      88  WS-NOT-END-OF-SET                  VALUE "N".
015000*
015100*----------------------------------------------------------------*
015200*  SUBSCRIPTS AND COUNTERS - ALL COMP PER SHOP STANDARD SA-04     *
015300*----------------------------------------------------------------*
015400  77  WS-SET-IDX                  PIC 9(02)  COMP VALUE ZERO.
015500  77  WS-COND-IDX                 PIC 9(02)  COMP VALUE ZERO.
015600  77  WS-EL-IDX                   PIC 9(02)  COMP VALUE ZERO.
015700  77  WS-BAND-IDX                 PIC 9(02)  COMP VALUE ZERO.
015800  77  WS-SCAN-IDX                 PIC 9(02)  COMP VALUE ZERO.
015900*
016000  77  WS-TOTAL-UNITS               PIC 9(05)  COMP VALUE ZERO.
016100  77  WS-SET-UNITS                 PIC 9(05)  COMP VALUE ZERO.
016200  77  WS-SET-NONZERO-P2            PIC 9(05)  COMP VALUE ZERO.
016300  77  WS-CLASSIFY-LHS              PIC 9(06)  COMP VALUE ZERO.
016400  77  WS-EFF-TOTAL-READINGS        PIC 9(05)  COMP VALUE ZERO.
016500*
016600  77  WS-FOLD-VALUE                PIC 9(03)V99      VALUE ZERO.
016700  77  WS-FOLD-COND-IDX             PIC 9(02)  COMP VALUE ZERO.
016800*
016900  77  WS-ABEND-FS                  PIC X(02)  VALUE SPACES.
017000  77  WS-ABEND-FILE-NAME           PIC X(20)  VALUE SPACES.
017100*
017200*----------------------------------------------------------------*
017300*  PUMP TEST RECORD - ONE PER UNIT.  SAME LAYOUT FOR THE SINGLE  *
017400*  AND TANDEM FILES.  SINGLE-ELEMENT RECORDS CARRY ZEROS IN      *
017500*  EVERY P2 FIELD.  THE THREE REDEFINES BELOW GIVE A TWO-        *
017600*  OCCURRENCE TABLE VIEW OF EACH ELEMENT PAIR SO THE AMPERAGE    *
017700*  AND EFFICIENCY PARAGRAPHS CAN WALK P1/P2 IN A LOOP.           *
017800*----------------------------------------------------------------*
017900  01  WS-PUMP-TEST-RECORD.
018000      05  PT-PUMP-SR-NO            PIC X(12).
018100      05  PT-EFF-P1                PIC 9(03)V99.
018200      05  PT-EFF-P2                PIC 9(03)V99.
018300      05  PT-AMP-0BAR-P1            PIC 9(03)V99.
018400      05  PT-AMP-0BAR-P2            PIC 9(03)V99.
018500      05  PT-AMP-200BAR-P1          PIC 9(03)V99.
018600      05  PT-AMP-200BAR-P2          PIC 9(03)V99.
018700      05  FILLER                   PIC X(08).
018800*
018900  01  PT-EFF-TABLE-VIEW REDEFINES WS-PUMP-TEST-RECORD.
019000      05  FILLER                   PIC X(12).
019100      05  PT-EFF-ELEMENT           PIC 9(03)V99 OCCURS 2 TIMES.
019200      05  FILLER                   PIC X(28).
019300*
019400  01  PT-AMP0-TABLE-VIEW REDEFINES WS-PUMP-TEST-RECORD.
019500      05  FILLER                   PIC X(22).
019600      05  PT-AMP0-ELEMENT          PIC 9(03)V99 OCCURS 2 TIMES.
019700      05  FILLER                   PIC X(18).
019800*
019900  01  PT-AMP200-TABLE-VIEW REDEFINES WS-PUMP-TEST-RECORD.
020000      05  FILLER                   PIC X(32).
020100      05  PT-AMP200-ELEMENT        PIC 9(03)V99 OCCURS 2 TIMES.
020200      05  FILLER                   PIC X(08).
020300*
020400*----------------------------------------------------------------*
020500*  FILE CONTROL RECORD - ONE PER INPUT FILE, DRIVES THE BATCH.   *
020600*  THE LABEL, READ FROM A CONTROL CARD (ONE PER SET, IN          *
020700*  FILE ORDER), FEEDS THE CLASSIFIER BELOW.                      *
020800*----------------------------------------------------------------*
020900  01  WS-FILE-CONTROL-RECORD.
021000      05  WS-FILE-LABEL             PIC X(20).
021100      05  FILLER                   PIC X(10).
021200*
021300  01  WS-SET-TYPE-RECORD.
021400      05  WS-SET-TYPE               PIC X(06).
021500          88  WS-TYPE-SINGLE               VALUE "SINGLE".
021600          88  WS-TYPE-TANDEM               VALUE "TANDEM".
021700      05  FILLER                   PIC X(04).
021800*
021900*----------------------------------------------------------------*
022000*  PER-FILE DETAIL FOR THE REPORT - ONE ENTRY PER INPUT FILE.    *
022100*----------------------------------------------------------------*
022200  01  WS-RPT-SET-TABLE.
022300      05  WS-RPT-SET-ENTRY OCCURS 2 TIMES.
022400          10  WS-RPT-LABEL          PIC X(20).
022500          10  WS-RPT-TYPE           PIC X(06).
022600          10  WS-RPT-UNITS          PIC 9(05) COMP.
022700          10  FILLER                PIC X(04).
022800*
022900*----------------------------------------------------------------*
023000*  AMPERAGE ANALYSIS - ONE ENTRY PER LOAD CONDITION (0 BAR,      *
023100*  200 BAR).  FOUND-SWITCH TELLS US WHETHER MIN/MAX HAVE EVER    *
023200*  BEEN SET BY A POSITIVE READING.                               *
023300*----------------------------------------------------------------*
023400  01  WS-AMP-ANALYSIS-TABLE.
023500      05  WS-AMP-ENTRY OCCURS 2 TIMES.
023600          10  WS-AMP-LABEL          PIC X(07).
023700          10  WS-AMP-MIN            PIC 9(03)V99.
023800          10  WS-AMP-MAX            PIC 9(03)V99.
023900          10  WS-AMP-UNITS          PIC 9(05) COMP.
024000          10  WS-AMP-FOUND-SWITCH   PIC X(01).
024100              88  WS-AMP-READING-FOUND      VALUE "Y".
024200              88  WS-AMP-NO-READING-YET     VALUE "N".
024300          10  FILLER                PIC X(04).
024400*
024500*----------------------------------------------------------------*
024600*  EFFICIENCY DISTRIBUTION - ONE ENTRY PER QUALITY BAND.         *
024700*----------------------------------------------------------------*
024800  01  WS-EFF-BAND-TABLE.
024900      05  WS-EFF-BAND-ENTRY OCCURS 3 TIMES.
025000          10  WS-EFF-BAND-LABEL     PIC X(10).
025100          10  WS-EFF-BAND-COUNT     PIC 9(05) COMP.
025200          10  FILLER                PIC X(04).
025300*
025400*----------------------------------------------------------------*
025500*  PRINT LINES - MOVED TO RPT-PRINT-LINE JUST BEFORE THE WRITE.  *
025600*----------------------------------------------------------------*
025700  01  WS-TITLE-LINE.
025800      05  FILLER                   PIC X(27) VALUE SPACES.
025900      05  FILLER                   PIC X(25)
026000          VALUE "PUMP TEST ANALYSIS REPORT".
026100      05  FILLER                   PIC X(28) VALUE SPACES.
026200*
026300  01  WS-SET-DETAIL-LINE.
026400      05  FILLER                   PIC X(05) VALUE "SET: ".
026500      05  WS-SDL-LABEL             PIC X(20).
026600      05  FILLER                   PIC X(02) VALUE SPACES.
026700      05  FILLER                   PIC X(06) VALUE "TYPE: ".
026800      05  WS-SDL-TYPE              PIC X(06).
026900      05  FILLER                   PIC X(02) VALUE SPACES.
027000      05  FILLER                   PIC X(07) VALUE "UNITS: ".
027100      05  WS-SDL-UNITS             PIC ZZZ9.
027200      05  FILLER                   PIC X(28) VALUE SPACES.
027300*
027400  01  WS-TOTAL-LINE.
027500      05  FILLER                   PIC X(13)
027600          VALUE "TOTAL UNITS: ".
027700      05  WS-TL-UNITS              PIC ZZZ9.
027800      05  FILLER                   PIC X(63) VALUE SPACES.
027900*
028000  01  WS-AMP-LINE.
028100      05  WS-AL-COND               PIC X(07).
028200      05  FILLER                   PIC X(02) VALUE SPACES.
028300      05  FILLER                   PIC X(05) VALUE "MIN: ".
028400      05  WS-AL-MIN                PIC ZZ9.99.
028500      05  FILLER                   PIC X(04) VALUE " A  ".
028600      05  FILLER                   PIC X(05) VALUE "MAX: ".
028700      05  WS-AL-MAX                PIC ZZ9.99.
028800      05  FILLER                   PIC X(04) VALUE " A  ".
028900      05  FILLER                   PIC X(07) VALUE "UNITS: ".
029000      05  WS-AL-UNITS              PIC ZZZ9.
029100      05  FILLER                   PIC X(30) VALUE SPACES.
029200*
029300  01  WS-EFF-LINE.
029400      05  WS-EL-LABEL              PIC X(10).
029500      05  FILLER                   PIC X(01) VALUE SPACE.
029600      05  WS-EL-READINGS           PIC ZZZ9.
029700      05  FILLER                   PIC X(01) VALUE SPACE.
029800      05  FILLER                   PIC X(08) VALUE "READINGS".
029900      05  FILLER                   PIC X(56) VALUE SPACES.
030000*
030100  01  WS-EFF-TOTAL-LINE.
030200      05  FILLER                   PIC X(16)
030300          VALUE "TOTAL READINGS: ".
030400      05  WS-ETL-TOTAL             PIC ZZZ9.
030500      05  FILLER                   PIC X(60) VALUE SPACES.
030600*
030700*****************************************************************
030800*                   P R O C E D U R E   D I V I S I O N          *
030900*****************************************************************
031000 PROCEDURE DIVISION.
031100*
031200  0100-MAIN-CONTROL.
031300      PERFORM 0200-INITIALIZE THRU 0200-EXIT
031400      PERFORM 0300-PROCESS-SINGLE-SET THRU 0300-EXIT
031500      PERFORM 0400-PROCESS-TANDEM-SET THRU 0400-EXIT
031600      PERFORM 0800-WRITE-REPORT THRU 0800-EXIT
031700      PERFORM 0900-TERMINATE THRU 0900-EXIT
031800      STOP RUN.
031900*
032000*----------------------------------------------------------------*
032100*  0200  HOUSEKEEPING - OPEN THE REPORT, ZERO THE ACCUMULATORS.  *
032200*----------------------------------------------------------------*
032300  0200-INITIALIZE.
032400      OPEN OUTPUT ANALYSIS-REPORT
032500      IF WS-FS-RPT NOT = "00"
032600          MOVE "ANALYSIS-REPORT" TO WS-ABEND-FILE-NAME
032700          MOVE WS-FS-RPT TO WS-ABEND-FS
032800          GO TO 0990-ABEND-FILE-ERROR
032900      END-IF
033000      OPEN INPUT CONTROL-CARD-FILE
033100      IF WS-FS-CTL NOT = "00"
033200          MOVE "CONTROL-CARD-FILE" TO WS-ABEND-FILE-NAME
033300          MOVE WS-FS-CTL TO WS-ABEND-FS
033400          GO TO 0990-ABEND-FILE-ERROR
033500      END-IF
033600      MOVE ZERO TO WS-TOTAL-UNITS
033700      MOVE ZERO TO WS-EFF-TOTAL-READINGS
033800      PERFORM 0210-INIT-ONE-AMP-ENTRY THRU 0210-EXIT
033900          VARYING WS-COND-IDX FROM 1 BY 1 UNTIL WS-COND-IDX > 2
034000      PERFORM 0220-INIT-ONE-EFF-ENTRY THRU 0220-EXIT
034100          VARYING WS-BAND-IDX FROM 1 BY 1 UNTIL WS-BAND-IDX > 3
034200      IF WS-RERUN-FLAG-ON
034300          DISPLAY "PUMPANLZ - UPSI-0 ON - NIGHT SHIFT RERUN MODE"
034400      END-IF
034500      .
034600  0200-EXIT.
034700      EXIT.
034800*
034900  0210-INIT-ONE-AMP-ENTRY.
035000      MOVE ZERO TO WS-AMP-MIN(WS-COND-IDX)
035100      MOVE ZERO TO WS-AMP-MAX(WS-COND-IDX)
035200      MOVE ZERO TO WS-AMP-UNITS(WS-COND-IDX)
035300      SET WS-AMP-NO-READING-YET(WS-COND-IDX) TO TRUE
035400      IF WS-COND-IDX = 1
035500          MOVE "  0 BAR" TO WS-AMP-LABEL(WS-COND-IDX)
035600      ELSE
035700          MOVE "200 BAR" TO WS-AMP-LABEL(WS-COND-IDX)
035800      END-IF
035900      .
036000  0210-EXIT.
036100      EXIT.
036200*
036300  0220-INIT-ONE-EFF-ENTRY.
036400      MOVE ZERO TO WS-EFF-BAND-COUNT(WS-BAND-IDX)
036500      IF WS-BAND-IDX = 1
036600          MOVE "90-92 PCT:" TO WS-EFF-BAND-LABEL(WS-BAND-IDX)
036700      ELSE
036800          IF WS-BAND-IDX = 2
036900              MOVE "92-94 PCT:" TO WS-EFF-BAND-LABEL(WS-BAND-IDX)
037000          ELSE
037100              MOVE "94+   PCT:" TO WS-EFF-BAND-LABEL(WS-BAND-IDX)
037200          END-IF
037300      END-IF
037400      .
037500  0220-EXIT.
037600      EXIT.
037700*
037800*----------------------------------------------------------------*
037900*  0250  READ ONE CONTROL CARD - SUPPLIES THE SET LABEL THAT      *
038000*  DRIVES THE CLASSIFIER.  ADDED BY CR-0601 IN PLACE OF THE       *
038100*  HARDCODED SINGLEPUMP/TANDEMPUMP LITERALS.                      *
038200*----------------------------------------------------------------*
038300  0250-READ-CONTROL-CARD.
038400      READ CONTROL-CARD-FILE INTO WS-FILE-CONTROL-RECORD
038500          AT END
038600              MOVE "CONTROL-CARD-FILE" TO WS-ABEND-FILE-NAME
038700              MOVE "10" TO WS-ABEND-FS
038800              GO TO 0990-ABEND-FILE-ERROR
038900      END-READ
039000      .
039100  0250-EXIT.
039200      EXIT.
039300*
039400*----------------------------------------------------------------*
039500*  0300  SINGLE-PUMP-FILE SET - LOAD, CLASSIFY, ANALYZE.         *
039600*----------------------------------------------------------------*
039700  0300-PROCESS-SINGLE-SET.
039800      PERFORM 0250-READ-CONTROL-CARD THRU 0250-EXIT
039900      MOVE ZERO TO WS-SET-UNITS
040000      MOVE ZERO TO WS-SET-NONZERO-P2
040100      OPEN INPUT SINGLE-PUMP-FILE
040200      IF WS-FS-SINGLE NOT = "00"
040300          MOVE "SINGLE-PUMP-FILE" TO WS-ABEND-FILE-NAME
040400          MOVE WS-FS-SINGLE TO WS-ABEND-FS
040500          GO TO 0990-ABEND-FILE-ERROR
040600      END-IF
040700      SET WS-NOT-END-OF-SET TO TRUE
040800      PERFORM 0310-LOAD-SINGLE-RECORD THRU 0310-EXIT
040900          UNTIL WS-END-OF-SET
041000      CLOSE SINGLE-PUMP-FILE
041100      PERFORM 0500-CLASSIFY-SET THRU 0500-EXIT
041200      MOVE WS-FILE-LABEL TO WS-RPT-LABEL(1)
041300      MOVE WS-SET-TYPE   TO WS-RPT-TYPE(1)
041400      MOVE WS-SET-UNITS  TO WS-RPT-UNITS(1)
041500      IF WS-SET-UNITS = ZERO
041600          DISPLAY "PUMPANLZ - SINGLEPUMP SET HAS NO RECORDS - "
041700                  "SET SKIPPED"
041800      ELSE
041900          ADD WS-SET-UNITS TO WS-TOTAL-UNITS
042000          OPEN INPUT SINGLE-PUMP-FILE
042100          IF WS-FS-SINGLE NOT = "00"
042200              MOVE "SINGLE-PUMP-FILE" TO WS-ABEND-FILE-NAME
042300              MOVE WS-FS-SINGLE TO WS-ABEND-FS
042400              GO TO 0990-ABEND-FILE-ERROR
042500          END-IF
042600          SET WS-NOT-END-OF-SET TO TRUE
042700          PERFORM 0320-ANALYZE-SINGLE-RECORD THRU 0320-EXIT
042800              UNTIL WS-END-OF-SET
042900          CLOSE SINGLE-PUMP-FILE
043000      END-IF
043100      .
043200  0300-EXIT.
043300      EXIT.
043400*
043500  0310-LOAD-SINGLE-RECORD.
043600      READ SINGLE-PUMP-FILE INTO WS-PUMP-TEST-RECORD
043700          AT END
043800              SET WS-END-OF-SET TO TRUE
043900              GO TO 0310-EXIT
044000      END-READ
044100      ADD 1 TO WS-SET-UNITS
044200      IF PT-PUMP-SR-NO(1:1) IS NOT WS-ALPHANUMERIC-CLASS
044300          DISPLAY "PUMPANLZ - SINGLEPUMP RECORD "
044400                  WS-SET-UNITS " HAS A BLANK SERIAL NUMBER"
044500      END-IF
044600      IF PT-EFF-P2 > ZERO
044700          ADD 1 TO WS-SET-NONZERO-P2
044800      END-IF
044900      .
045000  0310-EXIT.
045100      EXIT.
045200*
045300  0320-ANALYZE-SINGLE-RECORD.
045400      READ SINGLE-PUMP-FILE INTO WS-PUMP-TEST-RECORD
045500          AT END
045600              SET WS-END-OF-SET TO TRUE
045700              GO TO 0320-EXIT
045800      END-READ
045900      PERFORM 0600-FOLD-AMP-STATS THRU 0600-EXIT
046000      PERFORM 0700-FOLD-EFF-DIST THRU 0700-EXIT
046100      .
046200  0320-EXIT.
046300      EXIT.
046400*
046500*----------------------------------------------------------------*
046600*  0400  TANDEM-PUMP-FILE SET - LOAD, CLASSIFY, ANALYZE.         *
046700*----------------------------------------------------------------*
046800  0400-PROCESS-TANDEM-SET.
046900      PERFORM 0250-READ-CONTROL-CARD THRU 0250-EXIT
047000      MOVE ZERO TO WS-SET-UNITS
047100      MOVE ZERO TO WS-SET-NONZERO-P2
047200      OPEN INPUT TANDEM-PUMP-FILE
047300      IF WS-FS-TANDEM NOT = "00"
047400          MOVE "TANDEM-PUMP-FILE" TO WS-ABEND-FILE-NAME
047500          MOVE WS-FS-TANDEM TO WS-ABEND-FS
047600          GO TO 0990-ABEND-FILE-ERROR
047700      END-IF
047800      SET WS-NOT-END-OF-SET TO TRUE
047900      PERFORM 0410-LOAD-TANDEM-RECORD THRU 0410-EXIT
048000          UNTIL WS-END-OF-SET
048100      CLOSE TANDEM-PUMP-FILE
048200      PERFORM 0500-CLASSIFY-SET THRU 0500-EXIT
048300      MOVE WS-FILE-LABEL TO WS-RPT-LABEL(2)
048400      MOVE WS-SET-TYPE   TO WS-RPT-TYPE(2)
048500      MOVE WS-SET-UNITS  TO WS-RPT-UNITS(2)
048600      IF WS-SET-UNITS = ZERO
048700          DISPLAY "PUMPANLZ - TANDEMPUMP SET HAS NO RECORDS - "
048800                  "SET SKIPPED"
048900      ELSE
049000          ADD WS-SET-UNITS TO WS-TOTAL-UNITS
049100          OPEN INPUT TANDEM-PUMP-FILE
049200          IF WS-FS-TANDEM NOT = "00"
049300              MOVE "TANDEM-PUMP-FILE" TO WS-ABEND-FILE-NAME
049400              MOVE WS-FS-TANDEM TO WS-ABEND-FS
049500              GO TO 0990-ABEND-FILE-ERROR
049600          END-IF
049700          SET WS-NOT-END-OF-SET TO TRUE
049800          PERFORM 0420-ANALYZE-TANDEM-RECORD THRU 0420-EXIT
049900              UNTIL WS-END-OF-SET
050000          CLOSE TANDEM-PUMP-FILE
050100      END-IF
050200      .
050300  0400-EXIT.
050400      EXIT.
050500*
050600  0410-LOAD-TANDEM-RECORD.
050700      READ TANDEM-PUMP-FILE INTO WS-PUMP-TEST-RECORD
050800          AT END
050900              SET WS-END-OF-SET TO TRUE
051000              GO TO 0410-EXIT
051100      END-READ
051200      ADD 1 TO WS-SET-UNITS
051300      IF PT-PUMP-SR-NO(1:1) IS NOT WS-ALPHANUMERIC-CLASS
051400          DISPLAY "PUMPANLZ - TANDEMPUMP RECORD "
051500                  WS-SET-UNITS " HAS A BLANK SERIAL NUMBER"
051600      END-IF
051700      IF PT-EFF-P2 > ZERO
051800          ADD 1 TO WS-SET-NONZERO-P2
051900      END-IF
052000      .
052100  0410-EXIT.
052200      EXIT.
052300*
052400  0420-ANALYZE-TANDEM-RECORD.
052500      READ TANDEM-PUMP-FILE INTO WS-PUMP-TEST-RECORD
052600          AT END
052700              SET WS-END-OF-SET TO TRUE
052800              GO TO 0420-EXIT
052900      END-READ
053000      PERFORM 0600-FOLD-AMP-STATS THRU 0600-EXIT
053100      PERFORM 0700-FOLD-EFF-DIST THRU 0700-EXIT
053200      .
053300  0420-EXIT.
053400      EXIT.
053500*
053600*----------------------------------------------------------------*
053700*  0500  PUMP-TYPE CLASSIFIER.  LABEL TEXT WINS; WHEN THE LABEL  *
053800*  SAYS NEITHER SINGLE NOR TANDEM WE FALL BACK TO THE COUNT OF   *
053900*  RECORDS WITH A POSITIVE EFF-P2 READING (PER CR-0201).         *
054000*----------------------------------------------------------------*
054100  0500-CLASSIFY-SET.
054200      MOVE SPACES TO WS-SET-TYPE
054300      PERFORM 0510-SCAN-FOR-SINGLE THRU 0510-EXIT
054400          VARYING WS-SCAN-IDX FROM 1 BY 1
054500          UNTIL WS-SCAN-IDX > 15
054600      IF WS-SET-TYPE = SPACES
054700          PERFORM 0520-SCAN-FOR-TANDEM THRU 0520-EXIT
054800              VARYING WS-SCAN-IDX FROM 1 BY 1
054900              UNTIL WS-SCAN-IDX > 15
055000      END-IF
055100      IF WS-SET-TYPE = SPACES
055200          COMPUTE WS-CLASSIFY-LHS = 2 * WS-SET-NONZERO-P2
055300          IF WS-CLASSIFY-LHS > WS-SET-UNITS
055400              MOVE "TANDEM" TO WS-SET-TYPE
055500          ELSE
055600              MOVE "SINGLE" TO WS-SET-TYPE
055700          END-IF
055800      END-IF
055900      .
056000  0500-EXIT.
056100      EXIT.
056200*
056300  0510-SCAN-FOR-SINGLE.
056400      IF WS-SET-TYPE = SPACES
056500          IF WS-FILE-LABEL(WS-SCAN-IDX:6) = "SINGLE"
056600              MOVE "SINGLE" TO WS-SET-TYPE
056700          END-IF
056800      END-IF
056900      .
057000  0510-EXIT.
057100      EXIT.
057200*
057300  0520-SCAN-FOR-TANDEM.
057400      IF WS-SET-TYPE = SPACES
057500          IF WS-FILE-LABEL(WS-SCAN-IDX:6) = "TANDEM"
057600              MOVE "TANDEM" TO WS-SET-TYPE
057700          END-IF
057800      END-IF
057900      .
058000  0520-EXIT.
058100      EXIT.
058200*
058300*----------------------------------------------------------------*
058400*  0600  AMPERAGE ANALYZER.  0 BAR AND 200 BAR EACH HANDLED BY   *
058500*  THEIR OWN PARAGRAPH SINCE EACH USES A DIFFERENT REDEFINES     *
058600*  TABLE VIEW OF THE CURRENT RECORD.                             *
058700*----------------------------------------------------------------*
058800  0600-FOLD-AMP-STATS.
058900      PERFORM 0610-FOLD-AMP-0BAR THRU 0610-EXIT
059000      PERFORM 0620-FOLD-AMP-200BAR THRU 0620-EXIT
059100      .
059200  0600-EXIT.
059300      EXIT.
059400*
059500  0610-FOLD-AMP-0BAR.
059600      ADD 1 TO WS-AMP-UNITS(1)
059700      MOVE 1 TO WS-FOLD-COND-IDX
059800      IF WS-TYPE-SINGLE
059900          IF PT-AMP0-ELEMENT(1) > ZERO
060000              MOVE PT-AMP0-ELEMENT(1) TO WS-FOLD-VALUE
060100              PERFORM 0650-FOLD-ONE-VALUE THRU 0650-EXIT
060200          END-IF
060300      ELSE
060400          IF PT-AMP0-ELEMENT(1) > ZERO
060500             AND PT-AMP0-ELEMENT(2) > ZERO
060600              MOVE PT-AMP0-ELEMENT(1) TO WS-FOLD-VALUE
060700              PERFORM 0650-FOLD-ONE-VALUE THRU 0650-EXIT
060800              MOVE PT-AMP0-ELEMENT(2) TO WS-FOLD-VALUE
060900              PERFORM 0650-FOLD-ONE-VALUE THRU 0650-EXIT
061000          END-IF
061100      END-IF
061200      .
061300  0610-EXIT.
061400      EXIT.
061500*
061600  0620-FOLD-AMP-200BAR.
061700      ADD 1 TO WS-AMP-UNITS(2)
061800      MOVE 2 TO WS-FOLD-COND-IDX
061900      IF WS-TYPE-SINGLE
062000          IF PT-AMP200-ELEMENT(1) > ZERO
062100              MOVE PT-AMP200-ELEMENT(1) TO WS-FOLD-VALUE
062200              PERFORM 0650-FOLD-ONE-VALUE THRU 0650-EXIT
062300          END-IF
062400      ELSE
062500          IF PT-AMP200-ELEMENT(1) > ZERO
062600             AND PT-AMP200-ELEMENT(2) > ZERO
062700              MOVE PT-AMP200-ELEMENT(1) TO WS-FOLD-VALUE
062800              PERFORM 0650-FOLD-ONE-VALUE THRU 0650-EXIT
062900              MOVE PT-AMP200-ELEMENT(2) TO WS-FOLD-VALUE
063000              PERFORM 0650-FOLD-ONE-VALUE THRU 0650-EXIT
063100          END-IF
063200      END-IF
063300      .
063400  0620-EXIT.
063500      EXIT.
063600*
063700  0650-FOLD-ONE-VALUE.
063800      IF WS-AMP-NO-READING-YET(WS-FOLD-COND-IDX)
063900          MOVE WS-FOLD-VALUE TO WS-AMP-MIN(WS-FOLD-COND-IDX)
064000          MOVE WS-FOLD-VALUE TO WS-AMP-MAX(WS-FOLD-COND-IDX)
064100          SET WS-AMP-READING-FOUND(WS-FOLD-COND-IDX) TO TRUE
064200      ELSE
064300          IF WS-FOLD-VALUE < WS-AMP-MIN(WS-FOLD-COND-IDX)
064400              MOVE WS-FOLD-VALUE TO WS-AMP-MIN(WS-FOLD-COND-IDX)
064500          END-IF
064600          IF WS-FOLD-VALUE > WS-AMP-MAX(WS-FOLD-COND-IDX)
064700              MOVE WS-FOLD-VALUE TO WS-AMP-MAX(WS-FOLD-COND-IDX)
064800          END-IF
064900      END-IF
065000      .
065100  0650-EXIT.
065200      EXIT.
065300*
065400*----------------------------------------------------------------*
065500*  0700  EFFICIENCY DISTRIBUTION ANALYZER.  P1 AND P2 ARE WALKED *
065600*  AS A TWO-OCCURRENCE TABLE SINCE BOTH USE THE SAME BANDING     *
065700*  LOGIC REGARDLESS OF SET TYPE.                                 *
065800*----------------------------------------------------------------*
065900  0700-FOLD-EFF-DIST.
066000      PERFORM 0710-FOLD-EFF-ELEMENT THRU 0710-EXIT
066100          VARYING WS-EL-IDX FROM 1 BY 1 UNTIL WS-EL-IDX > 2
066200      .
066300  0700-EXIT.
066400      EXIT.
066500*
066600  0710-FOLD-EFF-ELEMENT.
066700      IF PT-EFF-ELEMENT(WS-EL-IDX) > ZERO
066800          ADD 1 TO WS-EFF-TOTAL-READINGS
066900          IF PT-EFF-ELEMENT(WS-EL-IDX) >= 94.00
067000              ADD 1 TO WS-EFF-BAND-COUNT(3)
067100          ELSE
067200              IF PT-EFF-ELEMENT(WS-EL-IDX) >= 92.00
067300                  ADD 1 TO WS-EFF-BAND-COUNT(2)
067400              ELSE
067500                  IF PT-EFF-ELEMENT(WS-EL-IDX) >= 90.00
067600                      ADD 1 TO WS-EFF-BAND-COUNT(1)
067700                  END-IF
067800              END-IF
067900          END-IF
068000      END-IF
068100      .
068200  0710-EXIT.
068300      EXIT.
068400*
068500*----------------------------------------------------------------*
068600*  0800  REPORT WRITER.  EVERYTHING IS PRINTED IN ONE PASS ONCE  *
068700*  BOTH SETS HAVE BEEN LOADED, CLASSIFIED AND ANALYZED.          *
068800*----------------------------------------------------------------*
068900  0800-WRITE-REPORT.
069000      WRITE RPT-PRINT-LINE FROM WS-TITLE-LINE
069100          AFTER ADVANCING C01
069200      PERFORM 0810-WRITE-SET-DETAIL THRU 0810-EXIT
069300          VARYING WS-SET-IDX FROM 1 BY 1 UNTIL WS-SET-IDX > 2
069400      MOVE WS-TOTAL-UNITS TO WS-TL-UNITS
069500      WRITE RPT-PRINT-LINE FROM WS-TOTAL-LINE
069600          AFTER ADVANCING 1 LINE
069700      PERFORM 0820-WRITE-AMP-LINE THRU 0820-EXIT
069800          VARYING WS-COND-IDX FROM 1 BY 1 UNTIL WS-COND-IDX > 2
069900      PERFORM 0830-WRITE-EFF-LINE THRU 0830-EXIT
070000          VARYING WS-BAND-IDX FROM 1 BY 1 UNTIL WS-BAND-IDX > 3
070100      MOVE WS-EFF-TOTAL-READINGS TO WS-ETL-TOTAL
070200      WRITE RPT-PRINT-LINE FROM WS-EFF-TOTAL-LINE
070300          AFTER ADVANCING 1 LINE
070400      .
070500  0800-EXIT.
070600      EXIT.
070700*
070800  0810-WRITE-SET-DETAIL.
070900      MOVE WS-RPT-LABEL(WS-SET-IDX) TO WS-SDL-LABEL
071000      MOVE WS-RPT-TYPE(WS-SET-IDX)  TO WS-SDL-TYPE
071100      MOVE WS-RPT-UNITS(WS-SET-IDX) TO WS-SDL-UNITS
071200      WRITE RPT-PRINT-LINE FROM WS-SET-DETAIL-LINE
071300          AFTER ADVANCING 1 LINE
071400      .
071500  0810-EXIT.
071600      EXIT.
071700*
071800  0820-WRITE-AMP-LINE.
071900      MOVE WS-AMP-LABEL(WS-COND-IDX) TO WS-AL-COND
072000      MOVE WS-AMP-MIN(WS-COND-IDX)   TO WS-AL-MIN
072100      MOVE WS-AMP-MAX(WS-COND-IDX)   TO WS-AL-MAX
072200      MOVE WS-AMP-UNITS(WS-COND-IDX) TO WS-AL-UNITS
072300      WRITE RPT-PRINT-LINE FROM WS-AMP-LINE
072400          AFTER ADVANCING 1 LINE
072500      .
072600  0820-EXIT.
072700      EXIT.
072800*
072900  0830-WRITE-EFF-LINE.
073000      MOVE WS-EFF-BAND-LABEL(WS-BAND-IDX) TO WS-EL-LABEL
073100      MOVE WS-EFF-BAND-COUNT(WS-BAND-IDX) TO WS-EL-READINGS
073200      WRITE RPT-PRINT-LINE FROM WS-EFF-LINE
073300          AFTER ADVANCING 1 LINE
073400      .
073500  0830-EXIT.
073600      EXIT.
073700*
073800*----------------------------------------------------------------*
073900*  0900  NORMAL TERMINATION.                                     *
074000*----------------------------------------------------------------*
074100  0900-TERMINATE.
074200      CLOSE CONTROL-CARD-FILE
074300      CLOSE ANALYSIS-REPORT
074400      DISPLAY "PUMPANLZ - ANALYSIS COMPLETE - TOTAL UNITS: "
074500              WS-TOTAL-UNITS
074600      .
074700  0900-EXIT.
074800      EXIT.
074900*
075000*----------------------------------------------------------------*
075100*  0990  ABEND - FATAL FILE ERROR.  ADDED BY CR-0356.            *
075200*----------------------------------------------------------------*
075300  0990-ABEND-FILE-ERROR.
075400      DISPLAY "PUMPANLZ - FILE ERROR ON " WS-ABEND-FILE-NAME
075500              " STATUS=" WS-ABEND-FS
075600      STOP RUN.
